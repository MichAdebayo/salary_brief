000100********************************************
000110*  WORK TABLE FOR COMPUTED MONTHLY SALARY  *
000120*   ONE ENTRY PER EMPLOYEE, IN INPUT ORDER  *
000130********************************************
000140*  BUILT BY AA020/AA025, HELD FOR THE LIFE
000150*   OF THE RUN - NEVER RE-ORDERED, ONLY
000160*   RANKED (SEE WSPYSTAT.COB / AA042).
000170*
000180* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000190*
000200 01  WS-SALARY-TABLE.
000210     03  WS-SALARY-ENTRY  OCCURS 500 TIMES.
000220*                          ADDRESSED BY WS-SAL-IDX (SEE PYSALBR).
000230         05  WS-SUBSIDIARY     PIC X(15).
000240         05  WS-NAME           PIC X(15).
000250         05  WS-JOB            PIC X(15).
000260         05  WS-MONTHLY-SAL    PIC S9(7)  COMP-3.
000270         05  FILLER            PIC X(5).
000280*
