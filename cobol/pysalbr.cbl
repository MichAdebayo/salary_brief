000100 IDENTIFICATION DIVISION.
000110*================================
000120*
000130 PROGRAM-ID.        PYSALBR.
000140*
000150 AUTHOR.            V B COEN.
000160*
000170 INSTALLATION.      APPLEWOOD COMPUTERS - PAYROLL DIVISION.
000180*
000190 DATE-WRITTEN.      14/03/91.
000200*
000210 DATE-COMPILED.
000220*
000230 SECURITY.          COPYRIGHT (C) 1991 - 2003 AND LATER, VINCENT
000240                    BRYAN COEN.  DISTRIBUTED UNDER THE GNU GENERAL
000250                    PUBLIC LICENSE.  SEE THE FILE COPYING FOR
000260                    DETAILS.
000270*
000280*   REMARKS.          SUBSIDIARY SALARY BRIEF - MONTHLY PAYROLL
000290*                     SUMMARY RUN.  COSTS EVERY EMPLOYEE OF EVERY
000300*                     SUBSIDIARY, THE GLOBAL AND PER SUBSIDIARY
000310*                     SALARY STATISTICS, PRINTS THE SUBSIDIARY
000320*                     SALARY REPORT AND WRITES THE SALARY
000330*                     STATISTICS CSV EXTRACT FOR FINANCE.
000340*
000350*   VERSION.          SEE PROG-NAME IN WS.
000360*
000370*   CALLED MODULES.
000380*                     NONE.
000390*
000400*   FUNCTIONS USED:
000410*                     NONE.
000420*   FILES USED :
000430*                     PY-SAL-FILE.  EMPLOYEE MASTER SALARY BRIEF
000440*                                   INPUT, GROUPED BY SUBSIDIARY.
000450*                     PY-CSV-FILE.  SALARY STATISTICS CSV EXTRACT.
000460*
000470*   ERROR MESSAGES USED.
000480*SYSTEM WIDE:
000490*                     SY001.
000500*PROGRAM SPECIFIC:
000510*                     NONE.
000520*
000530*CHANGES:
000540*14/03/91 VBC - 1.0.00 CREATED - SUBSIDIARY SALARY BRIEF BATCH,
000550*                      FIRST CUT, STRAIGHT SEQUENTIAL READ/REPORT.
000560*02/09/91 VBC - 1.0.01 OVERTIME RATE WAS TRUNCATING THE HALF CENT
000570*                      BEFORE THE X4 UPLIFT - EMP-HOURLY-RATE NOW
000580*                      CARRIED INTO A 3 DECIMAL WORK FIELD BEFORE
000590*                      THE 1.5 FACTOR IS APPLIED - SEE AA025.
000600*19/11/92 VBC - 1.0.02 GLOBAL MAX/MIN WERE RESET TO ZERO ON EVERY
000610*                      CALL INSTEAD OF ONCE - MOVED THE RESET OUT
000620*                      OF AA025 AND INTO AA000 PRIMING LOGIC.
000630*08/06/94 JRW - 1.0.03 REPORT WAS RE-ORDERING THE SALARY WORK
000640*                      TABLE ITSELF SO THE CSV DETAIL ROWS CAME
000650*                      OUT SALARY ORDER NOT INPUT ORDER.  ADDED A
000660*                      SEPARATE RANK TABLE (AA042) - WORK TABLE IS
000670*                      NO LONGER TOUCHED BY THE SORT.
000680*23/01/97 VBC - 1.0.04 WIDENED WS-GLOBAL-SUM - OVERFLOWED ON THE
000690*                      COMBINED GROUP COMPANIES RUN.
000700*11/09/98 VBC - 1.0.05 Y2K REVIEW - DATE-WRITTEN AND THE CHANGE
000710*                      LOG ABOVE CHECKED, NO 2 DIGIT YEAR FIELDS
000720*                      HELD IN ANY DATA RECORD, NONE AT RISK.
000730*30/05/01 VBC - 1.0.06 CSV COLUMN HEADINGS CHANGED TO MATCH
000740*                      FINANCE's new titles, ticket PYS-114.
000750*17/02/03 MFD - 1.0.07 EURO CONVERSION - REPORT AND CSV MONEY
000760*                      LITERALS NOW SHOW THE EURO SIGN, WAS FRF,
000770*                      PER HEAD OFFICE MEMO, TICKET PYS-133.
000780*08/11/07 VBC - 1.0.08 REPORT HEADER/DETAIL LINE AND THE CSV
000790*                      DETAIL/STATS ROWS STRINGED SUBSIDIARY,
000800*                      EMPLOYEE AND JOB NAMES DELIMITED BY SPACE -
000810*                      A TWO WORD NAME LIKE GLOBAL RETAIL GROUP
000820*                      WAS CUT AT THE FIRST SPACE.  ADDED AA047
000830*                      BACK-SCAN SO ONLY TRAILING PAD IS STRIPPED,
000840*                      TICKET PYS-141.
000850*
000860***************************************************************
000870*COPYRIGHT NOTICE.
000880*****************
000890*
000900*THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
000910*
000920*THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000930*SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976 AND LATER.
000940*
000950*THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND
000960*OR MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC
000970*LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
000980*
000990*ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
001000*WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
001010*MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE
001020*THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
001030*
001040*YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
001050*LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT,
001060*WRITE TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE,
001070*SUITE 330, BOSTON, MA 02111, USA.
001080***************************************************************
001090*
001100 ENVIRONMENT DIVISION.
001110*================================
001120*
001130 CONFIGURATION SECTION.
001140 SPECIAL-NAMES.
001150     C01 IS TOP-OF-FORM
001160     CLASS NUMERIC-CHK IS "0" THRU "9"
001170     UPSI-0 ON  STATUS IS WS-TEST-RUN
001180            OFF STATUS IS WS-PROD-RUN.
001190*
001200 INPUT-OUTPUT SECTION.
001210 FILE-CONTROL.
001220 COPY "selpysal.cob".
001230 COPY "selpycsv.cob".
001240*
001250 DATA DIVISION.
001260*================================
001270*
001280 FILE SECTION.
001290*
001300 COPY "fdpysal.cob".
001310 COPY "fdpycsv.cob".
001320*
001330 WORKING-STORAGE SECTION.
001340*-----------------------
001350 77  PROG-NAME              PIC X(20) VALUE "PYSALBR (1.00.00)".
001360*
001370*FILE STATUS RETURNED BY THE SELECT CLAUSES OF PYSAL/PYCSV.
001380 01  WS-FILE-STATUS.
001390     03  PY-SAL-STATUS         PIC XX.
001400         88  PY-SAL-OK         VALUE "00".
001410         88  PY-SAL-EOF        VALUE "10".
001420     03  PY-CSV-STATUS         PIC XX.
001430         88  PY-CSV-OK         VALUE "00".
001440     03  FILLER                PIC X(4).
001450*
001460 01  WS-SWITCHES.
001470     03  WS-EOF-SWITCH         PIC X     VALUE "N".
001480         88  WS-EOF            VALUE "Y".
001490     03  WS-SORT-SWITCH        PIC X     VALUE "N".
001500         88  WS-SORT-DONE      VALUE "Y".
001510     03  FILLER                PIC X(6).
001520*
001530*SUBSCRIPTS, INDICES AND RECORD COUNTS - ALL BINARY PER HOUSE
001540* PRACTICE, NONE OF THESE EVER HOLD A FRACTION OF A UNIT.
001550 01  WS-COUNTERS.
001560     03  WS-EMP-COUNT          PIC 9(5)  COMP.
001570     03  WS-SUB-COUNT          PIC 9(3)  COMP.
001580     03  WS-SAL-IDX            PIC 9(5)  COMP.
001590     03  WS-SUB-IDX            PIC 9(5)  COMP.
001600     03  WS-SCAN-IDX           PIC 9(5)  COMP.
001610     03  WS-RANK-IDX           PIC 9(5)  COMP.
001620     03  WS-RANK-COUNT         PIC 9(5)  COMP.
001630     03  WS-INS-POS            PIC 9(5)  COMP.
001640     03  WS-RANK-HOLD          PIC 9(5)  COMP.
001650     03  WS-GRP-START          PIC 9(5)  COMP.
001660     03  WS-GRP-END            PIC 9(5)  COMP.
001670     03  WS-GRP-COUNT          PIC 9(5)  COMP.
001680     03  FILLER                PIC X(4).
001690*
001700 01  WS-GROUP-WORK.
001710     03  WS-GRP-NAME           PIC X(15).
001720     03  FILLER                PIC X(5).
001730*
001740*RUNNING TOTALS FOR RULE 2, GLOBAL STATISTICS, SET UP ONCE BY
001750* AA000 AND ACCUMULATED BY AA025 AS EACH EMPLOYEE IS COSTED.
001760 01  WS-GLOBAL-WORK.
001770     03  WS-GLOBAL-SUM         PIC S9(9)V99  COMP-3.
001780     03  WS-GLOBAL-COUNT       PIC 9(5)      COMP.
001790     03  WS-GLOBAL-MAX-RAW     PIC S9(7)     COMP-3.
001800     03  WS-GLOBAL-MIN-RAW     PIC S9(7)     COMP-3.
001810     03  FILLER                PIC X(4).
001820*
001830*RUNNING TOTAL FOR THE SUBSIDIARY NOW IN PROGRESS - RESET AT
001840* THE START OF EACH CONTROL BREAK BY AA041.
001850 01  WS-SUB-WORK.
001860     03  WS-SUB-SUM            PIC S9(9)V99  COMP-3.
001870     03  FILLER                PIC X(4).
001880*
001890*RULE 1 WORK FIELDS - OVERTIME HOURS AND THE UNCOSTED MONTHLY
001900* FIGURE BEFORE EMP-HOURLY-RATE RESULT IS TRUNCATED TO WHOLE EUR.
001910 01  WS-CALC-WORK.
001920     03  WS-OT-HOURS           PIC S9(3)     COMP-3.
001930     03  WS-MONTHLY-CALC       PIC S9(7)V999 COMP-3.
001940     03  FILLER                PIC X(4).
001950*
001960*RANK TABLE FOR THE SALARY-DESCENDING REPORT ORDERING (RULE 4).
001970* HOLDS SUBSCRIPTS INTO WS-SALARY-TABLE, NEVER THE SALARY DATA
001980* ITSELF, SO THE WORK TABLE ORDER USED FOR THE CSV IS UNTOUCHED.
001990 01  WS-RANK-TABLE.
002000     03  WS-RANK-PTR  OCCURS 500 TIMES     PIC 9(5) COMP.
002010     03  FILLER                PIC X(2).
002020*
002030*WS-PRINT-NAME HOLDS THE FULL 15-BYTE NAME SO A LONG NAME IS
002040* NEVER TRUNCATED AHEAD OF TIME; THE PRINTED BRIEF ITSELF ONLY
002050* HAS ROOM FOR 10, SO WS-PRINT-NAME-ED CARRIES THE EDITED,
002060* LEFT-JUSTIFIED 10-BYTE FIELD ACTUALLY STRINGED INTO THE LINE -
002070* SEE THE REPORT LAYOUT MEMO HELD BY HEAD OFFICE, 14/03/91.
002080 01  WS-PRINT-LINE.
002090     03  WS-PRINT-NAME         PIC X(15).
002100     03  WS-PRINT-NAME-ED      PIC X(10) JUSTIFIED LEFT.
002110     03  WS-PRINT-JOB          PIC X(15).
002120     03  WS-PRINT-SAL          PIC ZZZZ9.99.
002130     03  FILLER                PIC X(5).
002140*
002150*BACK-SCAN TRIM WORK AREA - AA047 FINDS THE POSITION OF THE LAST
002160* NON-SPACE BYTE OF WS-TRIM-FIELD SO A STRING CAN PICK UP EXACTLY
002170* THAT MUCH OF A NAME FIELD BY REFERENCE MODIFICATION.  UNLIKE
002180* DELIMITED BY SPACE THIS DOES NOT STOP EARLY ON AN EMBEDDED
002190* SPACE IN A TWO-WORD SUBSIDIARY/EMPLOYEE/JOB NAME.
002200* 08/11/07 VBC - 1.0.08 ADDED - GLOBAL RETAIL GROUP's report line
002210*  AND CSV ROWS WERE BEING CUT AT THE FIRST SPACE IN A NAME,
002220*  TICKET PYS-141.
002230 01  WS-TRIM-WORK.
002240     03  WS-TRIM-FIELD         PIC X(15).
002250     03  WS-TRIM-LEN           PIC 9(2)  COMP.
002260     03  WS-SUB-LEN            PIC 9(2)  COMP.
002270     03  WS-NAME-LEN           PIC 9(2)  COMP.
002280     03  WS-JOB-LEN            PIC 9(2)  COMP.
002290     03  FILLER                PIC X(3).
002300*
002310*CSV FIELD EDITING - THE Z-SUPPRESSED EDITED PICTURE IS MOVED
002320* INTO A REDEFINED ALPHANUMERIC VIEW THEN INTO A JUSTIFIED LEFT
002330* FIELD SO THE LEADING SPACES STRING WOULD OTHERWISE CARRY INTO
002340* THE CSV LINE ARE TRIMMED OFF BY DELIMITED BY SPACE.
002350 01  WS-CSV-EDIT.
002360     03  WS-CSV-AMT-EDIT           PIC Z(6)9.
002370     03  WS-CSV-AMT-EDIT-A REDEFINES
002380         WS-CSV-AMT-EDIT           PIC X(7).
002390     03  WS-CSV-AMT-TRIM           PIC X(7)  JUSTIFIED LEFT.
002400     03  WS-CSV-AVG-EDIT           PIC Z(6)9.99.
002410     03  WS-CSV-AVG-EDIT-A REDEFINES
002420         WS-CSV-AVG-EDIT           PIC X(10).
002430     03  WS-CSV-AVG-TRIM           PIC X(10) JUSTIFIED LEFT.
002440     03  WS-CSV-MAX-EDIT           PIC Z(6)9.
002450     03  WS-CSV-MAX-EDIT-A REDEFINES
002460         WS-CSV-MAX-EDIT           PIC X(7).
002470     03  WS-CSV-MAX-TRIM           PIC X(7)  JUSTIFIED LEFT.
002480     03  WS-CSV-MIN-EDIT           PIC Z(6)9.
002490     03  WS-CSV-MIN-EDIT-A REDEFINES
002500         WS-CSV-MIN-EDIT           PIC X(7).
002510     03  WS-CSV-MIN-TRIM           PIC X(7)  JUSTIFIED LEFT.
002520     03  FILLER                    PIC X(3).
002530*
002540 01  WS-REPORT-LINE.
002550     03  WS-REPORT-TEXT       PIC X(78).
002560     03  FILLER               PIC X(02).
002570*
002580 01  SY001.
002590     03  SY001-TEXT           PIC X(40) VALUE
002600         "SY001 Aborting run - file status error".
002610     03  FILLER               PIC X(06).
002620*
002630 COPY "wspywrk.cob".
002640 COPY "wspystat.cob".
002650*
002660 PROCEDURE DIVISION.
002670*================================
002680*
002690**************************************************
002700* DRIVER - BATCH FLOW STEPS 1-6.  LOAD AND COST
002710*  EVERY EMPLOYEE, TAKE THE GLOBAL FIGURES, THEN
002720*  BREAK ON SUBSIDIARY FOR THE STATS, THE REPORT
002730*  AND THE CSV, IN THAT ORDER.
002740**************************************************
002750 AA000-MAIN.
002760     MOVE ZERO TO WS-EMP-COUNT  WS-GLOBAL-COUNT
002770                  WS-GLOBAL-SUM WS-SUB-COUNT.
002780     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
002790     PERFORM AA020-LOAD-AND-CALCULATE THRU AA020-EXIT.
002800     PERFORM AA030-GLOBAL-STATISTICS.
002810     PERFORM AA040-SUBSIDIARY-CONTROL THRU AA040-EXIT.
002820     PERFORM AA050-WRITE-CSV-EXTRACT THRU AA050-EXIT.
002830     PERFORM AA060-CLOSE-FILES.
002840     STOP RUN.
002850 AA000-EXIT.
002860     EXIT.
002870*
002880**************************************************
002890* OPEN THE INPUT AND THE CSV OUTPUT, PRIME THE
002900*  FIRST READ.  ANY FILE STATUS TROUBLE HERE IS
002910*  FATAL TO THE RUN - SEE ZZ090.
002920**************************************************
002930 AA010-OPEN-FILES.
002940     OPEN INPUT  PY-SAL-FILE.
002950     IF NOT PY-SAL-OK
002960         GO TO AA010-ABORT
002970     END-IF.
002980     OPEN OUTPUT PY-CSV-FILE.
002990     IF NOT PY-CSV-OK
003000         GO TO AA010-ABORT
003010     END-IF.
003020     PERFORM AA021-READ-SAL-RECORD THRU AA021-EXIT.
003030     GO TO AA010-EXIT.
003040 AA010-ABORT.
003050     PERFORM ZZ090-ABEND.
003060 AA010-EXIT.
003070     EXIT.
003080*
003090**************************************************
003100* LOADER PLUS THE RULE 1 SALARY CALC,
003110*  READS PY-SAL-FILE TO END OF FILE, ONE EMPLOYEE
003120*  COSTED AND STACKED IN WS-SALARY-TABLE PER READ.
003130**************************************************
003140 AA020-LOAD-AND-CALCULATE.
003150     PERFORM AA025-CALC-ONE-EMPLOYEE THRU AA025-EXIT
003160             UNTIL WS-EOF.
003170 AA020-EXIT.
003180     EXIT.
003190*
003200 AA021-READ-SAL-RECORD.
003210     READ PY-SAL-FILE
003220         AT END
003230             SET WS-EOF TO TRUE
003240     END-READ.
003250 AA021-EXIT.
003260     EXIT.
003270*
003280**************************************************
003290* MONTHLY SALARY.  W NOT OVER C IS STRAIGHT TIME;
003300*  W OVER C CARRIES THE EXCESS AT TIME AND A HALF.
003310*  3 DECIMALS HELD INTERNALLY, THE MOVE TO
003320*  WS-MONTHLY-SAL (WHOLE-UNIT COMP-3) TRUNCATES, IT
003330*  DOES NOT ROUND - HEAD OFFICE MEMO OF 14/03/91
003340*  SAID WHOLE UNITS ONLY, NO ROUNDING, ON THE
003350*  PRINTED BRIEF.
003360* 02/09/91 VBC - OVERTIME RATE NOW COSTED THROUGH
003370*  WS-MONTHLY-CALC (V999) BEFORE THE X4, WAS
003380*  LOSING THE HALF CENT - SEE 1.0.01 ABOVE.
003390**************************************************
003400 AA025-CALC-ONE-EMPLOYEE.
003410     ADD 1 TO WS-EMP-COUNT.
003420     MOVE EMP-SUBSIDIARY TO WS-SUBSIDIARY (WS-EMP-COUNT).
003430     MOVE EMP-NAME       TO WS-NAME       (WS-EMP-COUNT).
003440     MOVE EMP-JOB        TO WS-JOB        (WS-EMP-COUNT).
003450     IF EMP-HOURLY-RATE-X = SPACES
003460         MOVE ZERO TO EMP-HOURLY-RATE
003470     END-IF.
003480     IF EMP-WEEKLY-HOURS-X = SPACES
003490         MOVE ZERO TO EMP-WEEKLY-HOURS
003500     END-IF.
003510     IF EMP-CONTRACT-HOURS-X = SPACES
003520         MOVE ZERO TO EMP-CONTRACT-HOURS
003530     END-IF.
003540     IF EMP-WEEKLY-HOURS NOT > EMP-CONTRACT-HOURS
003550         COMPUTE WS-MONTHLY-CALC =
003560             EMP-WEEKLY-HOURS * EMP-HOURLY-RATE * 4
003570     ELSE
003580         COMPUTE WS-OT-HOURS =
003590             EMP-WEEKLY-HOURS - EMP-CONTRACT-HOURS
003600         COMPUTE WS-MONTHLY-CALC =
003610             (EMP-CONTRACT-HOURS * EMP-HOURLY-RATE +
003620              WS-OT-HOURS * EMP-HOURLY-RATE * 1.5) * 4
003630     END-IF.
003640     MOVE WS-MONTHLY-CALC TO WS-MONTHLY-SAL (WS-EMP-COUNT).
003650     ADD  WS-MONTHLY-SAL (WS-EMP-COUNT) TO WS-GLOBAL-SUM.
003660     ADD  1 TO WS-GLOBAL-COUNT.
003670     IF WS-GLOBAL-COUNT = 1
003680         MOVE WS-MONTHLY-SAL (WS-EMP-COUNT)
003690                                TO WS-GLOBAL-MAX-RAW
003700         MOVE WS-MONTHLY-SAL (WS-EMP-COUNT)
003710                                TO WS-GLOBAL-MIN-RAW
003720     ELSE
003730         IF WS-MONTHLY-SAL (WS-EMP-COUNT) > WS-GLOBAL-MAX-RAW
003740             MOVE WS-MONTHLY-SAL (WS-EMP-COUNT)
003750                                TO WS-GLOBAL-MAX-RAW
003760         END-IF
003770         IF WS-MONTHLY-SAL (WS-EMP-COUNT) < WS-GLOBAL-MIN-RAW
003780             MOVE WS-MONTHLY-SAL (WS-EMP-COUNT)
003790                                TO WS-GLOBAL-MIN-RAW
003800         END-IF
003810     END-IF.
003820     PERFORM AA021-READ-SAL-RECORD THRU AA021-EXIT.
003830 AA025-EXIT.
003840     EXIT.
003850*
003860**************************************************
003870* RULE 2 - GLOBAL STATISTICS.  NOT PRINTED OR PUT
003880*  TO THE CSV, HELD HERE PURELY FOR AUDIT - SEE
003890*  THE DISPLAY BELOW.
003900* 19/11/92 VBC - MAX/MIN NO LONGER ZEROISED ON
003910*  EVERY CALL, RESET ONCE BY AA000 - SEE 1.0.02.
003920**************************************************
003930 AA030-GLOBAL-STATISTICS.
003940     IF WS-GLOBAL-COUNT = ZERO
003950         MOVE ZERO TO WS-GLOBAL-AVG-SAL
003960         MOVE ZERO TO WS-GLOBAL-MAX-SAL
003970         MOVE ZERO TO WS-GLOBAL-MIN-SAL
003980     ELSE
003990         COMPUTE WS-GLOBAL-AVG-SAL ROUNDED =
004000             WS-GLOBAL-SUM / WS-GLOBAL-COUNT
004010         MOVE WS-GLOBAL-MAX-RAW TO WS-GLOBAL-MAX-SAL
004020         MOVE WS-GLOBAL-MIN-RAW TO WS-GLOBAL-MIN-SAL
004030     END-IF.
004040     MOVE WS-GLOBAL-AVG-SAL TO WS-PRINT-SAL.
004050     STRING "Global average monthly salary (audit only): "
004060                DELIMITED BY SIZE
004070            WS-PRINT-SAL    DELIMITED BY SIZE
004080            "EUR"           DELIMITED BY SIZE
004090            INTO WS-REPORT-LINE.
004100     DISPLAY WS-REPORT-LINE.
004110*
004120**************************************************
004130* DRIVER STEP 4 - CONTROL BREAK ON SUBSIDIARY.
004140*  INPUT IS PRE-GROUPED BY SUBSIDIARY SO A GROUP
004150*  IS SIMPLY A RUN OF MATCHING EMP-SUBSIDIARY,
004160*  FOUND BY AA046 SCANNING FORWARD.
004170**************************************************
004180 AA040-SUBSIDIARY-CONTROL.
004190     MOVE 1 TO WS-SUB-IDX.
004200     PERFORM AA045-PROCESS-ONE-SUBSIDIARY THRU AA045-EXIT
004210             UNTIL WS-SUB-IDX > WS-EMP-COUNT.
004220 AA040-EXIT.
004230     EXIT.
004240*
004250 AA045-PROCESS-ONE-SUBSIDIARY.
004260     MOVE WS-SUBSIDIARY (WS-SUB-IDX) TO WS-GRP-NAME.
004270     MOVE WS-SUB-IDX TO WS-GRP-START.
004280     MOVE WS-SUB-IDX TO WS-GRP-END.
004290     PERFORM AA046-EXTEND-GROUP THRU AA046-EXIT
004300             UNTIL WS-GRP-END = WS-EMP-COUNT
004310             OR WS-SUBSIDIARY (WS-GRP-END + 1) NOT
004320                                             = WS-GRP-NAME.
004330     ADD 1 TO WS-SUB-COUNT.
004340     PERFORM AA041-SUBSIDIARY-STATISTICS THRU AA041-EXIT.
004350     PERFORM AA042-RANK-SUBSIDIARY-EMPLOYEES THRU AA042-EXIT.
004360     PERFORM AA043-PRINT-SUBSIDIARY-SECTION THRU AA043-EXIT.
004370     COMPUTE WS-SUB-IDX = WS-GRP-END + 1.
004380 AA045-EXIT.
004390     EXIT.
004400*
004410 AA046-EXTEND-GROUP.
004420     ADD 1 TO WS-GRP-END.
004430 AA046-EXIT.
004440     EXIT.
004450*
004460**************************************************
004470* RULE 3 - SUBSIDIARY STATISTICS, OVER THE GROUP
004480*  WS-GRP-START THRU WS-GRP-END ONLY.
004490**************************************************
004500 AA041-SUBSIDIARY-STATISTICS.
004510     MOVE WS-GRP-NAME TO ST-SUBSIDIARY (WS-SUB-COUNT).
004520     MOVE ZERO TO WS-SUB-SUM.
004530     PERFORM AA041A-ACCUM-ONE-EMP THRU AA041A-EXIT
004540             VARYING WS-SCAN-IDX FROM WS-GRP-START BY 1
004550             UNTIL WS-SCAN-IDX > WS-GRP-END.
004560     COMPUTE WS-GRP-COUNT = WS-GRP-END - WS-GRP-START + 1.
004570     COMPUTE ST-AVG-SALARY (WS-SUB-COUNT) ROUNDED =
004580             WS-SUB-SUM / WS-GRP-COUNT.
004590 AA041-EXIT.
004600     EXIT.
004610*
004620 AA041A-ACCUM-ONE-EMP.
004630     ADD WS-MONTHLY-SAL (WS-SCAN-IDX) TO WS-SUB-SUM.
004640     IF WS-SCAN-IDX = WS-GRP-START
004650         MOVE WS-MONTHLY-SAL (WS-SCAN-IDX)
004660                        TO ST-MAX-SALARY (WS-SUB-COUNT)
004670         MOVE WS-MONTHLY-SAL (WS-SCAN-IDX)
004680                        TO ST-MIN-SALARY (WS-SUB-COUNT)
004690     ELSE
004700         IF WS-MONTHLY-SAL (WS-SCAN-IDX) >
004710                              ST-MAX-SALARY (WS-SUB-COUNT)
004720             MOVE WS-MONTHLY-SAL (WS-SCAN-IDX)
004730                        TO ST-MAX-SALARY (WS-SUB-COUNT)
004740         END-IF
004750         IF WS-MONTHLY-SAL (WS-SCAN-IDX) <
004760                              ST-MIN-SALARY (WS-SUB-COUNT)
004770             MOVE WS-MONTHLY-SAL (WS-SCAN-IDX)
004780                        TO ST-MIN-SALARY (WS-SUB-COUNT)
004790         END-IF
004800     END-IF.
004810 AA041A-EXIT.
004820     EXIT.
004830*
004840**************************************************
004850* RULE 4 ORDERING - A STABLE DESCENDING INSERTION
004860*  RANK OF THE GROUP's subscripts, work table
004870*  ORDER IS LEFT ALONE FOR THE CSV.
004880* 08/06/94 JRW - ADDED, SEE 1.0.03 ABOVE.
004890**************************************************
004900 AA042-RANK-SUBSIDIARY-EMPLOYEES.
004910     MOVE ZERO TO WS-RANK-COUNT.
004920     PERFORM AA042A-COLLECT-MEMBER THRU AA042A-EXIT
004930             VARYING WS-SCAN-IDX FROM WS-GRP-START BY 1
004940             UNTIL WS-SCAN-IDX > WS-GRP-END.
004950 AA042-EXIT.
004960     EXIT.
004970*
004980 AA042A-COLLECT-MEMBER.
004990     ADD 1 TO WS-RANK-COUNT.
005000     MOVE WS-SCAN-IDX TO WS-RANK-PTR (WS-RANK-COUNT).
005010     MOVE WS-RANK-COUNT TO WS-INS-POS.
005020     MOVE "N" TO WS-SORT-SWITCH.
005030     PERFORM AA042B-INSERT-SORT THRU AA042B-EXIT
005040             UNTIL WS-INS-POS = 1 OR WS-SORT-DONE.
005050 AA042A-EXIT.
005060     EXIT.
005070*
005080 AA042B-INSERT-SORT.
005090     IF WS-MONTHLY-SAL (WS-RANK-PTR (WS-INS-POS - 1)) <
005100        WS-MONTHLY-SAL (WS-RANK-PTR (WS-INS-POS))
005110         PERFORM AA042C-SHIFT-UP THRU AA042C-EXIT
005120         SUBTRACT 1 FROM WS-INS-POS
005130     ELSE
005140         SET WS-SORT-DONE TO TRUE
005150     END-IF.
005160 AA042B-EXIT.
005170     EXIT.
005180*
005190 AA042C-SHIFT-UP.
005200     MOVE WS-RANK-PTR (WS-INS-POS) TO WS-RANK-HOLD.
005210     MOVE WS-RANK-PTR (WS-INS-POS - 1)
005220                        TO WS-RANK-PTR (WS-INS-POS).
005230     MOVE WS-RANK-HOLD  TO WS-RANK-PTR (WS-INS-POS - 1).
005240 AA042C-EXIT.
005250     EXIT.
005260*
005270**************************************************
005280* 1.0.08 FIX - TRIMS WS-TRIM-FIELD BACK TO THE LAST
005290*  NON-SPACE BYTE SO A STRING PICKUP BY REFERENCE
005300*  MODIFICATION KEEPS ANY EMBEDDED SPACE IN A NAME,
005310*  ONLY THE TRAILING PAD IS DROPPED.  CALLER LOADS
005320*  WS-TRIM-FIELD FIRST, RESULT COMES BACK IN
005330*  WS-TRIM-LEN.  SEE PYS-141 ABOVE.
005340**************************************************
005350 AA047-TRIM-FIELD-LEN.
005360     MOVE 15 TO WS-TRIM-LEN.
005370     PERFORM AA048-BACK-SCAN THRU AA048-EXIT
005380             UNTIL WS-TRIM-LEN = ZERO
005390             OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
005400     IF WS-TRIM-LEN = ZERO
005410         MOVE 1 TO WS-TRIM-LEN
005420     END-IF.
005430 AA047-EXIT.
005440     EXIT.
005450*
005460 AA048-BACK-SCAN.
005470     SUBTRACT 1 FROM WS-TRIM-LEN.
005480 AA048-EXIT.
005490     EXIT.
005500*
005510**************************************************
005520* REPORT WRITER - THE ENTREPRISE HEADER, ONE LINE
005530*  PER EMPLOYEE OFF THE RANK TABLE, THEN THE
005540*  STATISTICS BLOCK.  CONSOLE DISPLAY, NO PRINT
005550*  FILE - HEAD OFFICE WANTS THIS AS A SYSOUT
005560*  BRIEF, NOT A SPOOLED REPORT, PER THEIR MEMO
005570*  OF 14/03/91.
005580**************************************************
005590 AA043-PRINT-SUBSIDIARY-SECTION.
005600     MOVE WS-GRP-NAME TO WS-TRIM-FIELD.
005610     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
005620     STRING "Entreprise: " DELIMITED BY SIZE
005630            WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
005640            INTO WS-REPORT-LINE.
005650     DISPLAY WS-REPORT-LINE.
005660     PERFORM AA044-PRINT-ONE-EMPLOYEE THRU AA044-EXIT
005670             VARYING WS-RANK-IDX FROM 1 BY 1
005680             UNTIL WS-RANK-IDX > WS-RANK-COUNT.
005690     DISPLAY SPACES.
005700     DISPLAY "=================================================".
005710     MOVE WS-GRP-NAME TO WS-TRIM-FIELD.
005720     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
005730     STRING "Statistiques des salaires pour l'entreprise "
005740                DELIMITED BY SIZE
005750            WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
005760            ":"         DELIMITED BY SIZE
005770            INTO WS-REPORT-LINE.
005780     DISPLAY WS-REPORT-LINE.
005790     MOVE ST-AVG-SALARY (WS-SUB-COUNT) TO WS-PRINT-SAL.
005800     STRING "Salaire moyen: " DELIMITED BY SIZE
005810            WS-PRINT-SAL      DELIMITED BY SIZE
005820            "€"           DELIMITED BY SIZE
005830            INTO WS-REPORT-LINE.
005840     DISPLAY WS-REPORT-LINE.
005850     MOVE ST-MAX-SALARY (WS-SUB-COUNT) TO WS-PRINT-SAL.
005860     STRING "Salaire le plus élevé: " DELIMITED BY SIZE
005870            WS-PRINT-SAL               DELIMITED BY SIZE
005880            "€"                    DELIMITED BY SIZE
005890            INTO WS-REPORT-LINE.
005900     DISPLAY WS-REPORT-LINE.
005910     MOVE ST-MIN-SALARY (WS-SUB-COUNT) TO WS-PRINT-SAL.
005920     STRING "Salaire le plus bas: " DELIMITED BY SIZE
005930            WS-PRINT-SAL             DELIMITED BY SIZE
005940            "€"                  DELIMITED BY SIZE
005950            INTO WS-REPORT-LINE.
005960     DISPLAY WS-REPORT-LINE.
005970     DISPLAY "=================================================".
005980     DISPLAY SPACES.
005990 AA043-EXIT.
006000     EXIT.
006010*
006020 AA044-PRINT-ONE-EMPLOYEE.
006030     MOVE WS-NAME (WS-RANK-PTR (WS-RANK-IDX)) TO WS-PRINT-NAME.
006040     MOVE WS-PRINT-NAME    TO WS-PRINT-NAME-ED.
006050     MOVE WS-JOB  (WS-RANK-PTR (WS-RANK-IDX)) TO WS-PRINT-JOB.
006060     MOVE WS-MONTHLY-SAL (WS-RANK-PTR (WS-RANK-IDX))
006070                                   TO WS-PRINT-SAL.
006080     STRING WS-PRINT-NAME-ED  DELIMITED BY SIZE
006090            " | "          DELIMITED BY SIZE
006100            WS-PRINT-JOB   DELIMITED BY SIZE
006110            " | Salaire mensuel: "  DELIMITED BY SIZE
006120            WS-PRINT-SAL   DELIMITED BY SIZE
006130            "€"        DELIMITED BY SIZE
006140            INTO WS-REPORT-LINE.
006150     DISPLAY WS-REPORT-LINE.
006160 AA044-EXIT.
006170     EXIT.
006180*
006190**************************************************
006200* RULE 5 - THE CSV EXTRACT.  SECTION 1 IS THE
006210*  DETAIL ROWS IN ORIGINAL INPUT ORDER (NOT THE
006220*  RANK TABLE), SECTION 2 THE PER SUBSIDIARY
006230*  STATISTICS ROWS, ONE BLANK LINE BETWEEN.
006240* 30/05/01 VBC - COLUMN HEADINGS BELOW CHANGED,
006250*  SEE 1.0.06 ABOVE.
006260* 17/02/03 MFD - EURO SIGN IN THE CSV COLUMN
006270*  HEADINGS, SEE 1.0.07 ABOVE.
006280**************************************************
006290 AA050-WRITE-CSV-EXTRACT.
006300     STRING "Company,Employee Name,Job Title,"
006310                                 DELIMITED BY SIZE
006320            "Monthly Salary (€)" DELIMITED BY SIZE
006330            INTO CSV-LINE.
006340     WRITE PY-CSV-RECORD.
006350     PERFORM AA051-WRITE-DETAIL-ROW THRU AA051-EXIT
006360             VARYING WS-SAL-IDX FROM 1 BY 1
006370             UNTIL WS-SAL-IDX > WS-EMP-COUNT.
006380     MOVE SPACES TO CSV-LINE.
006390     WRITE PY-CSV-RECORD.
006400     STRING "Company,Average Salary (€),"
006410                                 DELIMITED BY SIZE
006420            "Highest Salary (€),Lowest Salary (€)"
006430                                 DELIMITED BY SIZE
006440            INTO CSV-LINE.
006450     WRITE PY-CSV-RECORD.
006460     PERFORM AA052-WRITE-STATS-ROW THRU AA052-EXIT
006470             VARYING WS-SUB-IDX FROM 1 BY 1
006480             UNTIL WS-SUB-IDX > WS-SUB-COUNT.
006490 AA050-EXIT.
006500     EXIT.
006510*
006520 AA051-WRITE-DETAIL-ROW.
006530     MOVE WS-MONTHLY-SAL (WS-SAL-IDX) TO WS-CSV-AMT-EDIT.
006540     MOVE WS-CSV-AMT-EDIT-A            TO WS-CSV-AMT-TRIM.
006550     MOVE WS-SUBSIDIARY (WS-SAL-IDX) TO WS-TRIM-FIELD.
006560     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
006570     MOVE WS-TRIM-LEN TO WS-SUB-LEN.
006580     MOVE WS-NAME (WS-SAL-IDX)       TO WS-TRIM-FIELD.
006590     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
006600     MOVE WS-TRIM-LEN TO WS-NAME-LEN.
006610     MOVE WS-JOB (WS-SAL-IDX)        TO WS-TRIM-FIELD.
006620     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
006630     MOVE WS-TRIM-LEN TO WS-JOB-LEN.
006640     STRING WS-SUBSIDIARY (WS-SAL-IDX) (1:WS-SUB-LEN)
006650                                        DELIMITED BY SIZE
006660            ","                        DELIMITED BY SIZE
006670            WS-NAME (WS-SAL-IDX) (1:WS-NAME-LEN)
006680                                        DELIMITED BY SIZE
006690            ","                        DELIMITED BY SIZE
006700            WS-JOB (WS-SAL-IDX) (1:WS-JOB-LEN)
006710                                        DELIMITED BY SIZE
006720            ","                        DELIMITED BY SIZE
006730            WS-CSV-AMT-TRIM            DELIMITED BY SPACE
006740            INTO CSV-LINE.
006750     WRITE PY-CSV-RECORD.
006760 AA051-EXIT.
006770     EXIT.
006780*
006790 AA052-WRITE-STATS-ROW.
006800     MOVE ST-AVG-SALARY (WS-SUB-IDX) TO WS-CSV-AVG-EDIT.
006810     MOVE WS-CSV-AVG-EDIT-A          TO WS-CSV-AVG-TRIM.
006820     MOVE ST-MAX-SALARY (WS-SUB-IDX) TO WS-CSV-MAX-EDIT.
006830     MOVE WS-CSV-MAX-EDIT-A          TO WS-CSV-MAX-TRIM.
006840     MOVE ST-MIN-SALARY (WS-SUB-IDX) TO WS-CSV-MIN-EDIT.
006850     MOVE WS-CSV-MIN-EDIT-A          TO WS-CSV-MIN-TRIM.
006860     MOVE ST-SUBSIDIARY (WS-SUB-IDX) TO WS-TRIM-FIELD.
006870     PERFORM AA047-TRIM-FIELD-LEN THRU AA047-EXIT.
006880     MOVE WS-TRIM-LEN TO WS-SUB-LEN.
006890     STRING ST-SUBSIDIARY (WS-SUB-IDX) (1:WS-SUB-LEN)
006900                                        DELIMITED BY SIZE
006910            ","                        DELIMITED BY SIZE
006920            WS-CSV-AVG-TRIM            DELIMITED BY SPACE
006930            ","                        DELIMITED BY SIZE
006940            WS-CSV-MAX-TRIM            DELIMITED BY SPACE
006950            ","                        DELIMITED BY SIZE
006960            WS-CSV-MIN-TRIM            DELIMITED BY SPACE
006970            INTO CSV-LINE.
006980     WRITE PY-CSV-RECORD.
006990 AA052-EXIT.
007000     EXIT.
007010*
007020**************************************************
007030* DRIVER - END OF JOB.  FILES CLOSED, CONFIRMATION
007040*  LINE FOR THE CSV PER RULE 5.
007050**************************************************
007060 AA060-CLOSE-FILES.
007070     CLOSE PY-SAL-FILE.
007080     CLOSE PY-CSV-FILE.
007090     STRING "CSV file """
007100                            DELIMITED BY SIZE
007110            "salary_statistics_3_subsidiaries.csv"
007120                                 DELIMITED BY SIZE
007130            """ generated successfully."
007140                                 DELIMITED BY SIZE
007150            INTO WS-REPORT-LINE.
007160     DISPLAY WS-REPORT-LINE.
007170*
007180**************************************************
007190* COMMON FILE STATUS ABORT - HOUSE SY0NN HABIT,
007200*  SEE PYRGSTR/VACPRINT FOR THE INTERACTIVE FORM,
007210*  THIS BATCH RUN HAS NO CRT TO TALK TO.
007220**************************************************
007230 ZZ090-ABEND.
007240     DISPLAY SY001.
007250     DISPLAY WS-FILE-STATUS.
007260     STOP RUN.
007270*
