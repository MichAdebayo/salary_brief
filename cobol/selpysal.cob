000100********************************************
000110*  SELECT FOR EMPLOYEE MASTER SALARY BRIEF *
000120*       INPUT FILE - PY-SAL-FILE           *
000130********************************************
000140*
000150* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000160*
000170 SELECT   PY-SAL-FILE   ASSIGN        PY-SAL-FILE
000180                        ORGANIZATION  LINE SEQUENTIAL
000190                        STATUS        PY-SAL-STATUS.
000200*
