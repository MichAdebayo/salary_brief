000100********************************************
000110*  FD FOR EMPLOYEE MASTER SALARY BRIEF      *
000120*       INPUT FILE - PY-SAL-FILE            *
000130********************************************
000140*
000150* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000160*
000170 FD  PY-SAL-FILE.
000180     COPY "wspysal.cob".
000190*
