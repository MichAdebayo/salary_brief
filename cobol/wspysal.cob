000100*******************************************
000110*                                          *
000120*  RECORD DEFINITION FOR EMPLOYEE MASTER   *
000130*       SALARY BRIEF INPUT FILE            *
000140*     RECORDS GROUPED (SORTED) BY          *
000150*       SUBSIDIARY COMPANY ON INPUT        *
000160*******************************************
000170*  FILE SIZE 60 BYTES, FIXED, LINE SEQUENTIAL.
000180*  COLS  1-15 EMP-SUBSIDIARY   16-30 EMP-NAME
000190*       31-45 EMP-JOB          46-50 EMP-HOURLY-RATE (3+2)
000200*       51-53 EMP-WEEKLY-HOURS 54-56 EMP-CONTRACT-HOURS
000210*       57-60 UNUSED
000220*
000230* 21/07/91 VBC - CREATED FOR PY-SAL-BR SUBSIDIARY SALARY RUN.
000240* 24/07/91 VBC - ADDED -X REDEFINES OF THE NUMERIC FIELDS SO
000250*                BLANK (MISSING) RATE/HOURS TEST AS SPACES
000260*                AND GET ZEROISED PER RULE 1 IN AA025.
000270*
000280 01  PY-SAL-RECORD.
000290     03  EMP-SUBSIDIARY        PIC X(15).
000300     03  EMP-NAME              PIC X(15).
000310     03  EMP-JOB               PIC X(15).
000320     03  EMP-HOURLY-RATE       PIC 9(3)V99.
000330     03  EMP-HOURLY-RATE-X REDEFINES
000340         EMP-HOURLY-RATE       PIC X(5).
000350     03  EMP-WEEKLY-HOURS      PIC 9(3).
000360     03  EMP-WEEKLY-HOURS-X REDEFINES
000370         EMP-WEEKLY-HOURS      PIC X(3).
000380     03  EMP-CONTRACT-HOURS    PIC 9(3).
000390     03  EMP-CONTRACT-HOURS-X REDEFINES
000400         EMP-CONTRACT-HOURS    PIC X(3).
000410     03  FILLER                PIC X(4).
000420*
