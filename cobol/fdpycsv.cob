000100********************************************
000110*  FD FOR SALARY STATISTICS CSV            *
000120*       EXTRACT OUTPUT - PY-CSV-FILE       *
000130********************************************
000140*
000150* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000160*
000170 FD  PY-CSV-FILE.
000180     COPY "wspycsv.cob".
000190*
