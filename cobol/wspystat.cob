000100********************************************
000110*  STATISTICS RECORDS - GLOBAL COMPANY     *
000120*   FIGURES AND PER-SUBSIDIARY TABLE       *
000130********************************************
000140*  GLOBAL BLOCK SET ONCE BY AA030, TABLE
000150*   ENTRIES SET ONE PER SUBSIDIARY BY
000160*   AA041 (CONTROL BREAK DRIVEN BY AA040).
000170*
000180* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000190*
000200 01  WS-GLOBAL-STATS.
000210     03  WS-GLOBAL-AVG-SAL     PIC S9(7)V99  COMP-3.
000220     03  WS-GLOBAL-MAX-SAL     PIC S9(7)     COMP-3.
000230     03  WS-GLOBAL-MIN-SAL     PIC S9(7)     COMP-3.
000240     03  FILLER                PIC X(6).
000250*
000260 01  WS-SUBSIDIARY-STATS-TABLE.
000270     03  WS-SUBSIDIARY-STATS-ENTRY  OCCURS 50 TIMES.
000275*                          ADDRESSED BY WS-SUB-IDX (SEE PYSALBR).
000280         05  ST-SUBSIDIARY     PIC X(15).
000300         05  ST-AVG-SALARY     PIC S9(7)V99  COMP-3.
000310         05  ST-MAX-SALARY     PIC S9(7)     COMP-3.
000320         05  ST-MIN-SALARY     PIC S9(7)     COMP-3.
000330         05  FILLER            PIC X(6).
000340*
