000100********************************************
000110*  RECORD DEFINITION FOR SALARY STATISTICS *
000120*   CSV EXTRACT OUTPUT - PY-CSV-FILE       *
000130********************************************
000140*  LINE SEQUENTIAL, VARIABLE CONTENT, TWO
000150*   SECTIONS (DETAIL THEN STATS) - SEE
000160*   AA050 IN PYSALBR FOR THE LAYOUT RULES.
000170*
000180* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000190*
000200 01  PY-CSV-RECORD.
000210     03  CSV-LINE              PIC X(94).
000215     03  FILLER                PIC X(02).
000220*
