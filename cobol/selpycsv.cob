000100********************************************
000110*  SELECT FOR SALARY STATISTICS CSV        *
000120*       EXTRACT OUTPUT - PY-CSV-FILE       *
000130********************************************
000140*
000150* 21/07/91 VBC - CREATED FOR PY-SAL-BR RUN.
000160*
000170 SELECT   PY-CSV-FILE   ASSIGN        PY-CSV-FILE
000180                        ORGANIZATION  LINE SEQUENTIAL
000190                        STATUS        PY-CSV-STATUS.
000200*
